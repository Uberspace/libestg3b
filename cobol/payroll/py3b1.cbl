000100*****************************************************
000200*                                                    *
000300*       EStG 3B WAGE SUPPLEMENT SUMMARY REPORT       *
000400*                                                    *
000500*  PRINTS THE SEGMENTS BUILT BY PY3B0 FROM THE        *
000600*  MATCHES FILE, PLUS THE JOB TOTALS CARRIED IN ITS    *
000700*  KEY-ZERO CONTROL HEADER.                            *
000800*                                                    *
000900*****************************************************
001000*
001100 IDENTIFICATION            DIVISION.
001200*================================
001300*
001400 PROGRAM-ID.               PY3B1.
001500*
001600 AUTHOR.                   VINCENT B COEN FBCS, FIDM, FIDPM.
001700*
001800 INSTALLATION.             APPLEWOOD COMPUTERS.
001900*
002000 DATE-WRITTEN.             21/02/86.
002100*
002200 DATE-COMPILED.
002300*
002400 SECURITY.                 COPYRIGHT (C) 1986-2026 & LATER,
002500                           VINCENT BRYAN COEN.
002600                           DISTRIBUTED UNDER THE GNU GENERAL
002700                           PUBLIC LICENSE.  SEE THE FILE
002800                           COPYING FOR DETAILS.
002900*
003000*    REMARKS.              PRINTS THE WAGE SUPPLEMENT
003100*                          SEGMENT REGISTER BUILT BY PY3B0.
003200*                          USES RW (REPORT WRITER), SAME AS
003300*                          PYRGSTR.
003400*
003500*    VERSION.              SEE PROG-NAME IN WS.
003600*
003700*    CALLED MODULES.
003800*                          NONE.
003900*
004000*    FUNCTIONS USED.
004100*                          NONE - RUN DATE TAKEN VIA ACCEPT
004200*                          FROM DATE, NOT FUNCTION CURRENT-DATE.
004300*
004400*    FILES USED.
004500*                          MATCHES.  INPUT  - SEGMENT REGISTER.
004600*                          PRTOUT.   OUTPUT - 132 COL REPORT.
004700*
004800*    ERROR MESSAGES USED.
004900* PROGRAM SPECIFIC:
005000*                          PY3B1-01 AND 02.
005100*
005200* CHANGES:
005300* 21/02/86 VBC - 1.0.00 CREATED.  PRINTED THE FLAT PER-SHIFT
005400*                       NIGHT PREMIUM TOTAL ONLY.
005500* 14/03/88 VBC -    .01 ADDED SUNDAY COLUMN TO DETAIL LINE.
005600* 09/12/91 KMH -    .02 PAGE-BREAK BUG - LAST-DETAIL WAS ONE
005700*                       LINE TOO LOW, RAN OFF THE PAGE FOOT.
005800* 14/12/98 VBC - 1.0.01 Y2K CERTIFICATION PASS - RUN-DATE
005900*                       HEADING NOW CCYY-MM-DD THROUGHOUT.
006000* 03/03/09 VBC - 1.1.00 MIGRATION TO OPEN COBOL V3.00.00.
006100* 20/09/25 VBC - 3.3.00 VERSION UPDATE AND BUILDS RESET, INTO
006200*                       THE ACAS NIGHTLY SUITE.
006300* 04/02/26 VBC - 2.0.00 REQ PY3B-010 - GERMAN PAYROLL EXPN.
006400*                       REPLACED THE OLD FLAT TOTAL LAYOUT
006500*                       WITH THE SEGMENT REGISTER AND THE
006600*                       CONTROL-HEADER JOB TOTALS FOOTING.
006700*
006800*************************************************************
006900* COPYRIGHT NOTICE.
007000* ****************
007100*
007200* THIS NOTICE SUPERSEDES ALL PRIOR COPYRIGHT NOTICES & WAS
007300* UPDATED 2026-02-04.
007400*
007500* THIS PROGRAM IS PART OF THE APPLEWOOD COMPUTERS ACCOUNTING
007600* SYSTEM AND IS COPYRIGHT (C) VINCENT B COEN. 1976-2026 AND
007700* LATER.
007800*
007900* THIS PROGRAM IS FREE SOFTWARE; YOU CAN REDISTRIBUTE IT
008000* AND/OR MODIFY IT UNDER THE TERMS OF THE GNU GENERAL PUBLIC
008100* LICENSE AS PUBLISHED BY THE FREE SOFTWARE FOUNDATION.
008200*
008300* ACAS IS DISTRIBUTED IN THE HOPE THAT IT WILL BE USEFUL, BUT
008400* WITHOUT ANY WARRANTY; WITHOUT EVEN THE IMPLIED WARRANTY OF
008500* MERCHANTABILITY OR FITNESS FOR A PARTICULAR PURPOSE.  SEE
008600* THE GNU GENERAL PUBLIC LICENSE FOR MORE DETAILS.
008700*
008800* YOU SHOULD HAVE RECEIVED A COPY OF THE GNU GENERAL PUBLIC
008900* LICENSE ALONG WITH ACAS; SEE THE FILE COPYING.
009000*
009100*************************************************************
009200*
009300 ENVIRONMENT                DIVISION.
009400*================================
009500*
009600 CONFIGURATION              SECTION.
009700*
009800 SPECIAL-NAMES.
009900    C01 IS TOP-OF-FORM
010000    CLASS GERMAN-DIGITS IS "0" THRU "9"
010100    UPSI-0 IS PY3B1-DEBUG-SW ON STATUS IS PY3B1-DEBUG-ON.
010200*
010300 INPUT-OUTPUT               SECTION.
010400 FILE-CONTROL.
010500    COPY "selmatch.cob".
010600    COPY "selprint.cob".
010700*
010800 DATA                       DIVISION.
010900*================================
011000*
011100 FILE                       SECTION.
011200*
011300    COPY "fdmatch.cob".
011400*
011500 FD  PRINT-FILE
011600     REPORTS ARE SUPPLEMENT-REGISTER-REPORT.
011700*
011800 WORKING-STORAGE            SECTION.
011900*-----------------------
012000 77  PROG-NAME                PIC X(17) VALUE "PY3B1 (2.0.00)".
012100*
012200 01  WS-FILE-STATUSES.
012300    03  PY-MATCH-STATUS       PIC XX.
012400    03  PY-PRINT-STATUS       PIC XX.
012500*
012600 01  WS-SWITCHES.
012700    03  WS-MATCH-EOF-SW       PIC X     VALUE "N".
012800        88  WS-MATCH-EOF            VALUE "Y".
012900*
013000*    RUN DATE, TAKEN VIA ACCEPT FROM DATE (NOT AN INTRINSIC
013100*    FUNCTION) - REDEFINES NO. 1 SPLITS IT FOR THE PAGE HEAD.
013200 01  WS-RUN-DATE-AREA.
013300    03  WS-RUN-DATE-YYMMDD    PIC 9(6).
013400    03  WS-RUN-DATE-R    REDEFINES WS-RUN-DATE-YYMMDD.
013500        05  WS-RUN-YY         PIC 9(2).
013600        05  WS-RUN-MM         PIC 9(2).
013700        05  WS-RUN-DD         PIC 9(2).
013800    03  WS-RUN-DATE-PR        PIC X(10).
013900*
014000*    CENTURY WINDOW - ACCEPT FROM DATE ONLY RETURNS A 2 DIGIT
014100*    YEAR.  00-79 IS TAKEN AS 20NN, 80-99 AS 19NN - SAME
014200*    WINDOW AS MAPS04'S OWN DATE-FORM HANDLING.  REDEFINES
014300*    NO. 2.
014400 01  WS-CENTURY-WORK.
014500    03  WS-CENT-CCYY          PIC 9(4).
014600    03  WS-CENT-CCYY-R   REDEFINES WS-CENT-CCYY.
014700        05  WS-CENT-CC        PIC 9(2).
014800        05  WS-CENT-YY        PIC 9(2).
014900*
015000*    DETAIL LINE WORK AREA - BUILDS CCYY-MM-DD/HH:MM STRINGS
015100*    FOR THE SEGMENT START AND END FROM THE 9(8)/9(4) FIELDS
015200*    ON THE MATCH RECORD.  REDEFINES NO. 3 SPLITS THE DATE.
015300 01  WS-DETAIL-WORK.
015400    03  WS-DW-DATE            PIC 9(8).
015500    03  WS-DW-DATE-R     REDEFINES WS-DW-DATE.
015600        05  WS-DW-CCYY        PIC 9(4).
015700        05  WS-DW-MM          PIC 9(2).
015800        05  WS-DW-DD          PIC 9(2).
015900    03  WS-DW-TIME            PIC 9(4).
016000    03  WS-DW-TIME-R     REDEFINES WS-DW-TIME.
016100        05  WS-DW-HH          PIC 9(2).
016200        05  WS-DW-MN          PIC 9(2).
016300    03  WS-DW-DATE-PR         PIC X(10).
016350    03  WS-DW-START-PR        PIC X(16).
016400    03  WS-DW-END-PR          PIC X(16).
016500*
016600*    HEADER-RECORD FIELDS, READ ONCE AT AA100 AND HELD FOR
016700*    THE FINAL CONTROL FOOTING.
016800 01  WS-JOB-TOTALS.
016900    03  WS-HDR-SHIFTS-READ    PIC 9(7)        COMP.
017000    03  WS-HDR-SHIFTS-COAL    PIC 9(7)        COMP.
017100    03  WS-HDR-SEGS-WRITTEN   PIC 9(7)        COMP.
017200    03  WS-HDR-TOTAL-MINS     PIC 9(9)        COMP.
017300    03  WS-HDR-BONUS-WTD-MIN  PIC S9(9)V9(4)  COMP.
017400*
017500 REPORT                     SECTION.
017600*-----------------------
017700 RD  SUPPLEMENT-REGISTER-REPORT
017800     CONTROL      FINAL
017900     PAGE LIMIT   60
018000     HEADING      1
018100     FIRST DETAIL 6
018200     LAST  DETAIL 56.
018300*
018400 01  PY3B1-PAGE-HEAD  TYPE PAGE HEADING.
018500    03  LINE 1.
018600        05  COL   1   PIC X(17)  SOURCE PROG-NAME.
018700        05  COL  45   PIC X(42)
018800            VALUE "EStG 3B WAGE SUPPLEMENT SEGMENT REGISTER".
018900        05  COL 114   PIC X(10)  SOURCE WS-RUN-DATE-PR.
019000    03  LINE 2.
019100        05  COL   1   PIC X(22)  VALUE "COUNTRY CODE - DE".
019200        05  COL 124   PIC X(5)   VALUE "PAGE ".
019300        05  COL 129   PIC ZZ9    SOURCE PAGE-COUNTER.
019400    03  LINE 4.
019500        05  COL   1                 VALUE "SEGMENT START".
019600        05  COL  20                 VALUE "SEGMENT END".
019700        05  COL  39                 VALUE "MINUTES".
019800        05  COL  50                 VALUE "FACTOR".
019900        05  COL  61                 VALUE "FLAT ADD".
020000        05  COL  74                 VALUE "WINNING RULES".
020100*
020200 01  SEGMENT-DETAIL  TYPE IS DETAIL.
020300    03  LINE PLUS 1.
020400        05  COL   1   PIC X(16)       SOURCE WS-DW-START-PR.
020500        05  COL  20   PIC X(16)       SOURCE WS-DW-END-PR.
020600        05  COL  39   PIC ZZZZZZ9     SOURCE MA-MINUTES.
020700        05  COL  50   PIC ZZ9.9999    SOURCE MA-BONUS-MULT.
020800        05  COL  61   PIC ZZZZZZ9.99  SOURCE MA-BONUS-ADD.
020900        05  COL  74   PIC X(58)       SOURCE MA-RULE-SLUGS.
021000*
021100 01  PY3B1-FINAL-FOOT  TYPE CONTROL FOOTING FINAL LINE PLUS 3.
021200    03  COL   1  PIC X(30)  VALUE "SHIFTS READ . . . . . . . . :".
021300    03  COL  32  PIC ZZZZZZ9       SOURCE WS-HDR-SHIFTS-READ.
021400    03  LINE PLUS 1.
021500        05  COL   1  PIC X(30)
021600                     VALUE "SHIFTS AFTER COALESCING. . . :".
021700        05  COL  32  PIC ZZZZZZ9   SOURCE WS-HDR-SHIFTS-COAL.
021800    03  LINE PLUS 1.
021900        05  COL   1  PIC X(30)
022000                     VALUE "SEGMENTS WRITTEN. . . . . . :".
022100        05  COL  32  PIC ZZZZZZ9   SOURCE WS-HDR-SEGS-WRITTEN.
022200    03  LINE PLUS 1.
022300        05  COL   1  PIC X(30)
022400                     VALUE "TOTAL MINUTES WORKED . . . . :".
022500        05  COL  32  PIC ZZZZZZZZ9 SOURCE WS-HDR-TOTAL-MINS.
022600    03  LINE PLUS 1.
022700        05  COL   1  PIC X(30)
022800                     VALUE "TOTAL BONUS-WEIGHTED MINUTES :".
022900        05  COL  32  PIC ZZZZZZZZ9.9999
023000                     SOURCE WS-HDR-BONUS-WTD-MIN.
023100*
023200 PROCEDURE                  DIVISION.
023300*================================
023400*
023500 0000-MAIN-LINE.
023600    PERFORM AA100-OPEN-AND-READ-HDR THRU AA100-EXIT.
023700    INITIATE SUPPLEMENT-REGISTER-REPORT.
023800    PERFORM AA200-PRINT-DETAILS     THRU AA200-EXIT
023900        UNTIL WS-MATCH-EOF.
024000    TERMINATE SUPPLEMENT-REGISTER-REPORT.
024100    PERFORM AA900-CLOSE-FILES       THRU AA900-EXIT.
024200    STOP RUN.
024300*
024400*****************************************************
024500*  AA100 - OPEN FILES, GET THE RUN DATE, READ THE      *
024600*  KEY-ZERO CONTROL HEADER OFF THE FRONT OF MATCHES.    *
024700*****************************************************
024800 AA100-OPEN-AND-READ-HDR.
024900    OPEN INPUT  MATCH-FILE.
025000    IF PY-MATCH-STATUS NOT = "00"
025100        DISPLAY "PY3B1-01 MATCH FILE OPEN ERROR, STATUS = "
025200                PY-MATCH-STATUS
025300        STOP RUN
025400    END-IF.
025500    OPEN OUTPUT PRINT-FILE.
025600    IF PY-PRINT-STATUS NOT = "00"
025700        DISPLAY "PY3B1-02 PRINT FILE OPEN ERROR, STATUS = "
025800                PY-PRINT-STATUS
025900        STOP RUN
026000    END-IF.
026100    ACCEPT WS-RUN-DATE-YYMMDD FROM DATE.
026200    MOVE WS-RUN-YY TO WS-CENT-YY.
026300    IF WS-RUN-YY < 80
026400        MOVE 20 TO WS-CENT-CC
026500    ELSE
026600        MOVE 19 TO WS-CENT-CC.
026700    STRING WS-CENT-CCYY  "-" WS-RUN-MM "-" WS-RUN-DD
026800        DELIMITED BY SIZE INTO WS-RUN-DATE-PR.
026900    READ MATCH-FILE
027000        AT END
027100            DISPLAY "PY3B1-03 MATCHES FILE IS EMPTY"
027200            SET WS-MATCH-EOF TO TRUE
027300            GO TO AA100-EXIT.
027400    MOVE MA-HDR-SHIFTS-READ   TO WS-HDR-SHIFTS-READ.
027500    MOVE MA-HDR-SHIFTS-COAL   TO WS-HDR-SHIFTS-COAL.
027600    MOVE MA-HDR-SEGS-WRITTEN  TO WS-HDR-SEGS-WRITTEN.
027700    MOVE MA-HDR-TOTAL-MINS    TO WS-HDR-TOTAL-MINS.
027800    MOVE MA-HDR-BONUS-WTD-MIN TO WS-HDR-BONUS-WTD-MIN.
027900 AA100-EXIT.
028000    EXIT.
028100*
028200*****************************************************
028300*  AA200 - READ ONE SEGMENT DETAIL AND GENERATE ITS    *
028400*  PRINT LINE.  HEADER RECORD WAS ALREADY CONSUMED AT  *
028500*  AA100 SO EVERY RECORD SEEN HERE IS A DETAIL.         *
028600*****************************************************
028700 AA200-PRINT-DETAILS.
028800    MOVE MA-START-DATE TO WS-DW-DATE.
028900    STRING WS-DW-CCYY "-" WS-DW-MM "-" WS-DW-DD
029000        DELIMITED BY SIZE INTO WS-DW-DATE-PR.
029100    MOVE MA-START-TIME TO WS-DW-TIME.
029200    STRING WS-DW-DATE-PR " " WS-DW-HH ":" WS-DW-MN
029300        DELIMITED BY SIZE INTO WS-DW-START-PR.
029400    MOVE MA-END-DATE TO WS-DW-DATE.
029500    STRING WS-DW-CCYY "-" WS-DW-MM "-" WS-DW-DD
029600        DELIMITED BY SIZE INTO WS-DW-DATE-PR.
029700    MOVE MA-END-TIME TO WS-DW-TIME.
029800    STRING WS-DW-DATE-PR " " WS-DW-HH ":" WS-DW-MN
029900        DELIMITED BY SIZE INTO WS-DW-END-PR.
030000    GENERATE Segment-Detail.
030100    READ MATCH-FILE
030200        AT END
030300            SET WS-MATCH-EOF TO TRUE.
030400 AA200-EXIT.
030500    EXIT.
030600*
030700*****************************************************
030800*  AA900 - CLOSE FILES AND RETURN.                     *
030900*****************************************************
031000 AA900-CLOSE-FILES.
031100    CLOSE MATCH-FILE PRINT-FILE.
031200 AA900-EXIT.
031300    EXIT.
031400*
