000100*****************************************************
000200*                                                    *
000300*           EStG 3B WAGE SUPPLEMENT ENGINE           *
000400*                                                    *
000500*  READS A SHIFT FILE AND THE HOLIDAY CALENDAR,      *
000600*  SPLITS EACH SHIFT INTO BONUS SEGMENTS MINUTE BY   *
000700*  MINUTE AND WRITES ONE MATCH RECORD PER SEGMENT.   *
000800*                                                    *
000900*****************************************************
001000*
001100 IDENTIFICATION            DIVISION.
001200*================================
001300*
001400 PROGRAM-ID.               PY3B0.
001500*
001600 AUTHOR.                   VINCENT B COEN FBCS, FIDM, FIDPM.
001700*
001800 INSTALLATION.             APPLEWOOD COMPUTERS.
001900*
002000 DATE-WRITTEN.             14/02/86.
002100*
002200 DATE-COMPILED.
002300*
002400 SECURITY.                 COPYRIGHT (C) 1986-2026 & LATER,
002500                           VINCENT BRYAN COEN.
002600                           DISTRIBUTED UNDER THE GNU GENERAL
002700                           PUBLIC LICENSE.  SEE THE FILE
002800                           COPYING FOR DETAILS.
002900*
003000*    REMARKS.              NIGHT, SUNDAY AND PUBLIC HOLIDAY
003100*                          WAGE SUPPLEMENT CALCULATOR FOR
003200*                          GERMAN (DE) PAYROLL, PER PARA 3B
003300*                          EINKOMMENSTEUERGESETZ.  BUILDS
003400*                          THE MATCHES FILE PICKED UP BY
003500*                          PY3B1 FOR THE PRINTED SUMMARY.
003600*
003700*    VERSION.              SEE PROG-NAME IN WS.
003800*
003900*    CALLED MODULES.
004000*                          NONE.
004100*
004200*    FUNCTIONS USED.
004300*                          NONE - SEE ZZ080 FOR HOME-GROWN
004400*                          DAY-OF-WEEK (ZELLER), NO INTRINSIC
004500*                          FUNCTIONS LINKED INTO THIS PROGRAM.
004600*
004700*    FILES USED.
004800*                          SHIFTS.    INPUT - RAW SHIFT TIMES.
004900*                          HOLIDAYS.  INPUT - PUBLIC HOLIDAY
005000*                                     CALENDAR.
005100*                          MATCHES.   OUTPUT - BONUS SEGMENTS.
005200*
005300*    ERROR MESSAGES USED.
005400* PROGRAM SPECIFIC:
005500*                          PY3B0-01 THRU 03.
005600*
005700* CHANGES:
005800* 14/02/86 VBC - 1.0.00 CREATED.  ORIGINAL PY3B0 COMPUTED ONLY
005900*                       THE FLAT NIGHT-SHIFT PREMIUM FOR THE
006000*                       WAREHOUSE CLOCKING RUN - NO SUNDAY OR
006100*                       HOLIDAY RULES AT THIS POINT.
006200* 03/09/87 VBC -    .01 ADDED SUNDAY PREMIUM PER UNION AGMT.
006300* 22/11/89 KMH -    .02 FIX - NIGHT HOUR TEST WAS 21 NOT 20,
006400*                       PAYROLL QUERY Q1123 REFUNDED 4 STAFF.
006500* 19/06/91 VBC -    .03 HOLIDAY CALENDAR NOW READ FROM FILE,
006600*                       WAS 12 HARD-CODED MOVE STATEMENTS.
006700* 07/01/93 KMH -    .04 Y/E ROLLOVER BUG - SHIFT CROSSING
006800*                       31/12 INTO NEW YEAR LOST ITS BONUS.
006900* 25/08/94 VBC - 1.1.00 REWRITTEN TO HOLD SHIFTS IN A WORKING
007000*                       TABLE AND COALESCE OVERLAPPING CLOCK
007100*                       PAIRS BEFORE RATING - REQ FROM PAYROLL
007200*                       SUPERVISOR AFTER DOUBLE-BOOKED CLOCKS.
007300* 11/04/96 PDW -    .01 DATE WINDOW CENTURY FIX AHEAD OF Y2K -
007400*                       CCYY NOW CARRIED THROUGHOUT, NOT YY.
007500* 14/12/98 VBC - 1.1.01 Y2K CERTIFICATION PASS - CONFIRMED
007600*                       LEAP YEAR TABLE (ZZ078) HANDLES 2000
007700*                       CORRECTLY (DIV BY 400 RULE).
007800* 09/03/01 VBC -    .02 MIGRATED TO MF COBOL V4, NO LOGIC CHG.
007900* 17/07/06 KMH -    .03 RAISED SHIFT TABLE LIMIT 1000 TO 3660.
008000* 03/03/09 VBC - 1.2.00 MIGRATION TO OPEN COBOL V3.00.00.
008100* 20/09/25 VBC - 3.3.00 VERSION UPDATE AND BUILDS RESET, INTO
008200*                       THE ACAS NIGHTLY SUITE.
008300* 04/02/26 VBC - 2.0.00 REQ PY3B-010 - GERMAN PAYROLL EXPN.
008400*                       REBUILT THE RATING LOGIC AROUND THE
008500*                       EStG 3B RULE CATALOGUE (WSDERULE) -
008600*                       TWO RULE GROUPS (NIGHT, HOLIDAYS),
008700*                       SEGMENT OUTPUT REPLACES THE OLD FLAT
008800*                       PER-SHIFT BONUS TOTAL.  OLD UK NIGHT/
008900*                       SUNDAY LOGIC OF 1.0.00-1.2.00 REMOVED.
009000* 11/03/26 KMH -    .01 SHIFT VALIDATION - REJECT START NOT
009100*                       BEFORE END (QUERY Q2044, BAD CLOCK).
009200*
009300*************************************************************
009400* COPYRIGHT NOTICE.
009500* ****************
009600*
009700* THIS NOTICE SUPERSEDES ALL PRIOR COPYRIGHT NOTICES & WAS
009800* UPDATED 2026-02-04.
009900*
010000* THIS PROGRAM IS PART OF THE APPLEWOOD COMPUTERS ACCOUNTING
010100* SYSTEM AND IS COPYRIGHT (C) VINCENT B COEN. 1976-2026 AND
010200* LATER.
010300*
010400* THIS PROGRAM IS FREE SOFTWARE; YOU CAN REDISTRIBUTE IT
010500* AND/OR MODIFY IT UNDER THE TERMS OF THE GNU GENERAL PUBLIC
010600* LICENSE AS PUBLISHED BY THE FREE SOFTWARE FOUNDATION.
010700*
010800* ACAS IS DISTRIBUTED IN THE HOPE THAT IT WILL BE USEFUL, BUT
010900* WITHOUT ANY WARRANTY; WITHOUT EVEN THE IMPLIED WARRANTY OF
011000* MERCHANTABILITY OR FITNESS FOR A PARTICULAR PURPOSE.  SEE
011100* THE GNU GENERAL PUBLIC LICENSE FOR MORE DETAILS.
011200*
011300* YOU SHOULD HAVE RECEIVED A COPY OF THE GNU GENERAL PUBLIC
011400* LICENSE ALONG WITH ACAS; SEE THE FILE COPYING.
011500*
011600*************************************************************
011700*
011800 ENVIRONMENT                DIVISION.
011900*================================
012000*
012100 CONFIGURATION              SECTION.
012200*
012300 SPECIAL-NAMES.
012400    C01 IS TOP-OF-FORM
012500    CLASS GERMAN-DIGITS IS "0" THRU "9"
012600    UPSI-0 IS PY3B0-DEBUG-SW ON STATUS IS PY3B0-DEBUG-ON.
012700*
012800 INPUT-OUTPUT               SECTION.
012900 FILE-CONTROL.
013000    COPY "selshift.cob".
013100    COPY "selholid.cob".
013200    COPY "selmatch.cob".
013300*
013400 DATA                       DIVISION.
013500*================================
013600*
013700 FILE                       SECTION.
013800*
013900    COPY "fdshift.cob".
014000    COPY "fdholid.cob".
014100    COPY "fdmatch.cob".
014200*
014300 WORKING-STORAGE            SECTION.
014400*-----------------------
014500 77  PROG-NAME                PIC X(17) VALUE "PY3B0 (2.0.00)".
014600*
014700 01  WS-FILE-STATUSES.
014800    03  PY-SHIFT-STATUS       PIC XX.
014900    03  PY-HOLIDAY-STATUS     PIC XX.
015000    03  PY-MATCH-STATUS       PIC XX.
015100*
015200 01  WS-SWITCHES.
015300    03  WS-SHIFT-EOF-SW       PIC X     VALUE "N".
015400        88  WS-SHIFT-EOF            VALUE "Y".
015500    03  WS-HOLIDAY-EOF-SW     PIC X     VALUE "N".
015600        88  WS-HOLIDAY-EOF          VALUE "Y".
015700    03  WS-HOL-FOUND-SW       PIC X     VALUE "N".
015800        88  WS-HOLIDAY-FOUND        VALUE "Y".
015900    03  WS-FIRST-MINUTE-SW    PIC X     VALUE "Y".
016000        88  WS-FIRST-MINUTE         VALUE "Y".
016100*
016200*    HOLIDAY CALENDAR TABLE, LOADED AT AA110, SEARCHED AT
016300*    AA460 - SEE WSHOLTBL.COB FOR LAYOUT.
016400    COPY "wsholtbl.cob".
016500*
016600*    GERMAN RULE CATALOGUE - SEE WSDERULE.COB FOR LAYOUT.
016700    COPY "wsderule.cob".
016800*
016900*****************************************************
017000*  WORKING SHIFT TABLE - ONE ENTRY PER RECORD READ    *
017100*  FROM THE SHIFT FILE, SORTED INTO START-TIME ORDER  *
017200*  AT AA200 (NO SORT VERB USED ON THIS PACK - SEE     *
017300*  CHANGE LOG 25/08/94).  WS-SHIFT-LIMIT TIMES IS THE *
017400*  WORKING LIMIT FOR ONE PAYROLL PERIOD'S SHIFTS -    *
017500*  RAISE IF A LARGER BATCH IS EVER SUBMITTED.          *
017600*****************************************************
017700 01  WS-SHIFT-TABLE-DATA.
017800    03  WS-SHIFT-COUNT        PIC 9(5)  COMP  VALUE ZERO.
017900    03  WS-SHIFT-ENTRY        OCCURS 0 TO 3660 TIMES
018000                              DEPENDING ON WS-SHIFT-COUNT
018100                              INDEXED BY WS-SHIFT-NDX.
018200        05  WS-SH-START-DATE  PIC 9(8).
018300        05  WS-SH-START-TIME  PIC 9(4).
018400        05  WS-SH-END-DATE    PIC 9(8).
018500        05  WS-SH-END-TIME    PIC 9(4).
018600*
018700*    SAVE AREA FOR THE INSERTION SORT AT AA205.
018800 01  WS-SHIFT-SAVE-AREA.
018900    03  WS-SV-START-DATE      PIC 9(8).
019000    03  WS-SV-START-TIME      PIC 9(4).
019100    03  WS-SV-END-DATE        PIC 9(8).
019200    03  WS-SV-END-TIME        PIC 9(4).
019300*
019400*****************************************************
019500*  COALESCED SHIFT TABLE - OVERLAPPING OR BACK-TO-    *
019600*  BACK ENTRIES IN WS-SHIFT-TABLE ARE UNIONED INTO    *
019700*  THIS TABLE AT AA210 BEFORE RATING BEGINS.           *
019800*****************************************************
019900 01  WS-COAL-TABLE-DATA.
020000    03  WS-COAL-COUNT         PIC 9(5)  COMP  VALUE ZERO.
020100    03  WS-COAL-ENTRY         OCCURS 0 TO 3660 TIMES
020200                              DEPENDING ON WS-COAL-COUNT
020300                              INDEXED BY WS-COAL-NDX.
020400        05  WS-CO-START-DATE  PIC 9(8).
020500        05  WS-CO-START-TIME  PIC 9(4).
020600        05  WS-CO-END-DATE    PIC 9(8).
020700        05  WS-CO-END-TIME    PIC 9(4).
020800*
020900*****************************************************
021000*  OUTPUT STAGING TABLE - BONUS SEGMENTS ARE BUILT    *
021100*  HERE BY AA340 AND FLUSHED TO THE MATCHES FILE AT   *
021200*  AA510, AFTER THE CONTROL HEADER HAS BEEN WRITTEN   *
021300*  BY AA500 - THE HEADER CARRIES JOB TOTALS THAT ARE  *
021400*  NOT KNOWN UNTIL EVERY SHIFT HAS BEEN RATED, AND    *
021500*  MATCHES IS A SEQUENTIAL FILE SO THE HEADER CANNOT  *
021600*  BE REWRITTEN ONCE THE DETAIL RECORDS FOLLOW IT.    *
021700*****************************************************
021800 01  WS-MATCH-TABLE-DATA.
021900    03  WS-MATCH-COUNT        PIC 9(5)  COMP  VALUE ZERO.
022000    03  WS-MATCH-ENTRY        OCCURS 0 TO 5000 TIMES
022100                              DEPENDING ON WS-MATCH-COUNT
022200                              INDEXED BY WS-MATCH-NDX.
022300        05  WS-MA-START-DATE  PIC 9(8).
022400        05  WS-MA-START-TIME  PIC 9(4).
022500        05  WS-MA-END-DATE    PIC 9(8).
022600        05  WS-MA-END-TIME    PIC 9(4).
022700        05  WS-MA-MINUTES     PIC 9(7).
022800        05  WS-MA-BONUS-MULT  PIC S9(3)V9(4).
022900        05  WS-MA-BONUS-ADD   PIC S9(7)V9(2).
023000        05  WS-MA-RULE-SLUGS  PIC X(120).
023100*
023200*    SUBSCRIPTS, ALL COMP - AA205/AA215 INSERTION SORT AND
023300*    COALESCE, NOT INDEXED BY AS THEY NEED I-1 ARITHMETIC.
023400 01  WS-SUBSCRIPTS.
023500    03  WS-I                  PIC 9(5)  COMP.
023600    03  WS-J                  PIC 9(5)  COMP.
023700    03  WS-J1                 PIC 9(5)  COMP.
023800    03  WS-COAL-SUB           PIC 9(5)  COMP.
023900    03  WS-SLUG-NDX           PIC 9(1)  COMP.
024000*
024100*    CONTROL TOTALS FOR THE END-OF-JOB HEADER - AA500.
024200 01  WS-CONTROL-TOTALS.
024300    03  WS-CT-SHIFTS-READ     PIC 9(7)       COMP  VALUE ZERO.
024400    03  WS-CT-SHIFTS-COAL     PIC 9(7)       COMP  VALUE ZERO.
024500    03  WS-CT-SEGS-WRITTEN    PIC 9(7)       COMP  VALUE ZERO.
024600    03  WS-CT-TOTAL-MINS      PIC 9(9)       COMP  VALUE ZERO.
024700    03  WS-CT-BONUS-WTD-MIN   PIC S9(9)V9(4) COMP  VALUE ZERO.
024800*
024900*****************************************************
025000*  CURRENT-DATE WORK AREA AND ITS CCYY/MM/DD BREAK-   *
025100*  DOWN - REDEFINES NO.1 - USED BY THE HOLIDAY-DATE    *
025200*  TESTS AT AA435-AA439 AND BY ZZ075'S DAY ROLLOVER.   *
025300*****************************************************
025400 01  WS-DATE-BREAKDOWN.
025500    03  WS-WORK-DATE          PIC 9(8).
025600    03  WS-WORK-DATE-R   REDEFINES WS-WORK-DATE.
025700        05  WS-WORK-CCYY      PIC 9(4).
025800        05  WS-WORK-MM        PIC 9(2).
025900        05  WS-WORK-DD        PIC 9(2).
026000*
026100*****************************************************
026200*  DAYS-IN-MONTH TABLE, NON-LEAP YEAR - REDEFINES     *
026300*  NO.2 - FEBRUARY IS PATCHED TO 29 BY ZZ078 WHEN     *
026400*  WS-WORK-CCYY IS A LEAP YEAR.  NO FUNCTION LIBRARY  *
026500*  IS LINKED INTO THIS PROGRAM, SO THE WHOLE LEAP     *
026600*  TEST IS HAND-ROLLED WITH DIVIDE/REMAINDER BELOW.   *
026700*****************************************************
026800 01  WS-DAYS-IN-MONTH-VALUES.
026900    03  FILLER                PIC 9(2)  VALUE 31.
027000    03  FILLER                PIC 9(2)  VALUE 28.
027100    03  FILLER                PIC 9(2)  VALUE 31.
027200    03  FILLER                PIC 9(2)  VALUE 30.
027300    03  FILLER                PIC 9(2)  VALUE 31.
027400    03  FILLER                PIC 9(2)  VALUE 30.
027500    03  FILLER                PIC 9(2)  VALUE 31.
027600    03  FILLER                PIC 9(2)  VALUE 31.
027700    03  FILLER                PIC 9(2)  VALUE 30.
027800    03  FILLER                PIC 9(2)  VALUE 31.
027900    03  FILLER                PIC 9(2)  VALUE 30.
028000    03  FILLER                PIC 9(2)  VALUE 31.
028100 01  WS-DAYS-IN-MONTH-TABLE REDEFINES WS-DAYS-IN-MONTH-VALUES.
028200    03  WS-DIM-ENTRY          PIC 9(2)  OCCURS 12 TIMES
028300                              INDEXED BY WS-DIM-NDX.
028400 77  WS-DAYS-THIS-MONTH       PIC 9(2)  COMP.
028500*
028600*    ZELLER'S CONGRUENCE WORK AREA - ZZ080.  WS-Z-INPUT-DATE-R
028700*    IS REDEFINES NO. 3.
028800 01  WS-ZELLER-WORK.
028900    03  WS-Z-INPUT-DATE       PIC 9(8).
029000    03  WS-Z-INPUT-DATE-R REDEFINES WS-Z-INPUT-DATE.
029100        05  WS-Z-CCYY         PIC 9(4).
029200        05  WS-Z-MM           PIC 9(2).
029300        05  WS-Z-DD           PIC 9(2).
029400    03  WS-Z-YEAR             PIC 9(4)  COMP.
029500    03  WS-Z-MONTH            PIC 9(2)  COMP.
029600    03  WS-Z-K                PIC 9(2)  COMP.
029700    03  WS-Z-J                PIC 9(2)  COMP.
029800    03  WS-Z-TERM1            PIC 9(4)  COMP.
029900    03  WS-Z-TERM2            PIC 9(4)  COMP.
030000    03  WS-Z-TERM3            PIC 9(4)  COMP.
030100    03  WS-Z-SUM              PIC 9(6)  COMP.
030200    03  WS-Z-QUOT             PIC 9(6)  COMP.
030300    03  WS-Z-REM              PIC 9(2)  COMP.
030400    03  WS-DOW                PIC 9(1)  COMP.
030500        88  WS-IS-SUNDAY            VALUE 1.
030600*
030700*    PER-SHIFT FLAGS, SET ONCE AT AA305 AND HELD FOR EVERY
030800*    MINUTE OF THAT SHIFT - AVOIDS RECOMPUTING ZELLER AND
030900*    THE HOLIDAY SEARCH ON THE SHIFT'S START DATE EVERY TIME
031000*    AA432/AA434 NEED IT.
031100 01  WS-SHIFT-FLAGS.
031200    03  WS-SHIFT-START-DATE-SV  PIC 9(8).
031300    03  WS-SHIFT-START-DOW      PIC 9(1)  COMP.
031400        88  WS-SHIFT-START-IS-SUNDAY   VALUE 1.
031500    03  WS-SHIFT-START-HOL-SW   PIC X     VALUE "N".
031600        88  WS-SHIFT-START-IS-HOLIDAY   VALUE "Y".
031700*
031800*    THE MINUTE-BY-MINUTE ENUMERATION POINTER AND ITS HH/MM
031900*    SPLIT - USED BY AA390 AND BY THE RULE EVALUATORS.
032000 01  WS-ENUM-WORK.
032100    03  WS-CUR-DATE           PIC 9(8).
032200    03  WS-CUR-TIME           PIC 9(4).
032300    03  WS-CUR-HOUR           PIC 9(2)  COMP.
032400    03  WS-CUR-MIN            PIC 9(2)  COMP.
032500    03  WS-T-HOUR             PIC 9(2)  COMP.
032600    03  WS-T-MIN              PIC 9(2)  COMP.
032700*
032800*    CURRENT SEGMENT BEING ACCUMULATED - AA320/AA340.
032900 01  WS-SEGMENT-WORK.
033000    03  WS-SEG-START-DATE     PIC 9(8).
033100    03  WS-SEG-START-TIME     PIC 9(4).
033200    03  WS-SEG-MINUTE-COUNT   PIC 9(7)       COMP  VALUE ZERO.
033300    03  WS-WINNER-NIGHT       PIC 9(2)       COMP  VALUE ZERO.
033400    03  WS-WINNER-HOL         PIC 9(2)       COMP  VALUE ZERO.
033500    03  WS-PREV-WINNER-NIGHT  PIC 9(2)       COMP  VALUE ZERO.
033600    03  WS-PREV-WINNER-HOL    PIC 9(2)       COMP  VALUE ZERO.
033700    03  WS-SEG-MULT           PIC S9(3)V9(4) COMP  VALUE ZERO.
033800    03  WS-SEG-ADD            PIC S9(7)V9(2) COMP  VALUE ZERO.
033900*
034000*    RULE SLUG TEXT IS BUILT UP TO 4 CELLS WIDE (ONLY 2 CAN
034100*    EVER WIN - ONE PER GROUP - BUT THE CELL COUNT MATCHES
034200*    MA-RULE-SLUGS AT 120 = 4 X 30 FOR HEADROOM).  REDEFINES
034300*    NO. 4.
034400 01  WS-RULE-SLUG-WORK.
034500    03  WS-SLUG-BUILD         PIC X(120) VALUE SPACES.
034600    03  WS-SLUG-BUILD-R  REDEFINES WS-SLUG-BUILD.
034700        05  WS-SLUG-CELL      PIC X(30)  OCCURS 4 TIMES.
034800*
034900*    MESSAGE AREA FOR PY3B0-NN DISPLAYS.
035000 01  WS-MESSAGE-AREA.
035100    03  WS-MSG-SHIFT-CTR      PIC ZZZZ9.
035200*
035300 PROCEDURE                  DIVISION.
035400*================================
035500*
035600 0000-MAIN-LINE.
035700    PERFORM AA100-OPEN-FILES       THRU AA100-EXIT.
035800    PERFORM AA110-LOAD-HOLIDAYS    THRU AA110-EXIT.
035900    PERFORM AA120-READ-SHIFTS      THRU AA120-EXIT.
036000    PERFORM AA200-SORT-SHIFTS      THRU AA200-EXIT.
036100    PERFORM AA210-COALESCE-SHIFTS  THRU AA210-EXIT.
036200    PERFORM AA300-PROCESS-SHIFTS   THRU AA300-EXIT.
036300    PERFORM AA500-WRITE-CTL-HDR    THRU AA500-EXIT.
036400    PERFORM AA510-WRITE-DETAILS    THRU AA510-EXIT.
036500    PERFORM AA900-CLOSE-FILES      THRU AA900-EXIT.
036600    STOP RUN.
036700*
036800*****************************************************
036900*  AA100 - OPEN FILES.                                *
037000*****************************************************
037100 AA100-OPEN-FILES.
037200    OPEN INPUT  SHIFT-FILE.
037300    IF PY-SHIFT-STATUS NOT = "00"
037400        DISPLAY "PY3B0-01 SHIFT FILE OPEN ERROR, STATUS = "
037500                PY-SHIFT-STATUS
037600        STOP RUN
037700    END-IF.
037800    OPEN INPUT  HOLIDAY-FILE.
037900    IF PY-HOLIDAY-STATUS NOT = "00"
038000        DISPLAY "PY3B0-02 HOLIDAY FILE OPEN ERROR, STATUS = "
038100                PY-HOLIDAY-STATUS
038200        STOP RUN
038300    END-IF.
038400    OPEN OUTPUT MATCH-FILE.
038500    IF PY-MATCH-STATUS NOT = "00"
038600        DISPLAY "PY3B0-03 MATCH FILE OPEN ERROR, STATUS = "
038700                PY-MATCH-STATUS
038800        STOP RUN
038900    END-IF.
039000 AA100-EXIT.
039100    EXIT.
039200*
039300*****************************************************
039400*  AA110 - LOAD THE HOLIDAY CALENDAR INTO WS-HOLIDAY-  *
039500*  TABLE.  FILE IS EXPECTED ALREADY IN ASCENDING DATE  *
039600*  ORDER - NO SORT IS PERFORMED HERE, SEARCH ALL AT     *
039700*  AA460 WOULD MISBEHAVE OTHERWISE.                     *
039800*****************************************************
039900 AA110-LOAD-HOLIDAYS.
040000    MOVE ZERO TO WS-HOL-COUNT.
040100    PERFORM AA115-READ-ONE-HOLIDAY THRU AA115-EXIT
040200        UNTIL WS-HOLIDAY-EOF.
040300 AA110-EXIT.
040400    EXIT.
040500*
040600 AA115-READ-ONE-HOLIDAY.
040700    READ HOLIDAY-FILE
040800        AT END
040900            SET WS-HOLIDAY-EOF TO TRUE
041000            GO TO AA115-EXIT.
041100    ADD 1 TO WS-HOL-COUNT.
041200    SET WS-HOL-NDX TO WS-HOL-COUNT.
041300    MOVE HOL-DATE TO WS-HOL-DATE (WS-HOL-NDX).
041400    MOVE HOL-NAME TO WS-HOL-NAME (WS-HOL-NDX).
041500 AA115-EXIT.
041600    EXIT.
041700*
041800*****************************************************
041900*  AA120 - READ THE SHIFT FILE INTO WS-SHIFT-TABLE.    *
042000*  A SHIFT WHOSE START IS NOT STRICTLY BEFORE ITS END   *
042100*  IS A BAD CLOCKING AND IS DROPPED - QUERY Q2044.      *
042200*****************************************************
042300 AA120-READ-SHIFTS.
042400    MOVE ZERO TO WS-SHIFT-COUNT.
042500    PERFORM AA125-READ-ONE-SHIFT THRU AA125-EXIT
042600        UNTIL WS-SHIFT-EOF.
042700 AA120-EXIT.
042800    EXIT.
042900*
043000 AA125-READ-ONE-SHIFT.
043100    READ SHIFT-FILE
043200        AT END
043300            SET WS-SHIFT-EOF TO TRUE
043400            GO TO AA125-EXIT.
043500    ADD 1 TO WS-CT-SHIFTS-READ.
043600    IF SH-START-DATE > SH-END-DATE
043700        GO TO AA125-EXIT.
043800    IF SH-START-DATE = SH-END-DATE
043900       AND SH-START-TIME NOT LESS THAN SH-END-TIME
044000        GO TO AA125-EXIT.
044100    ADD 1 TO WS-SHIFT-COUNT.
044200    SET WS-SHIFT-NDX TO WS-SHIFT-COUNT.
044300    MOVE SH-START-DATE TO WS-SH-START-DATE (WS-SHIFT-NDX).
044400    MOVE SH-START-TIME TO WS-SH-START-TIME (WS-SHIFT-NDX).
044500    MOVE SH-END-DATE   TO WS-SH-END-DATE   (WS-SHIFT-NDX).
044600    MOVE SH-END-TIME   TO WS-SH-END-TIME   (WS-SHIFT-NDX).
044700 AA125-EXIT.
044800    EXIT.
044900*
045000*****************************************************
045100*  AA200 - INSERTION SORT WS-SHIFT-TABLE INTO START    *
045200*  DATE/TIME ORDER.  NO SORT VERB AVAILABLE FOR A       *
045300*  WORKING-STORAGE TABLE ON THIS PACK - SEE CHANGE       *
045400*  LOG ENTRY 25/08/94.                                   *
045500*****************************************************
045600 AA200-SORT-SHIFTS.
045700    IF WS-SHIFT-COUNT < 2
045800        GO TO AA200-EXIT.
045900    PERFORM AA205-OUTER-PASS THRU AA205-EXIT
046000        VARYING WS-I FROM 2 BY 1 UNTIL WS-I > WS-SHIFT-COUNT.
046100 AA200-EXIT.
046200    EXIT.
046300*
046400 AA205-OUTER-PASS.
046500    MOVE WS-SH-START-DATE (WS-I) TO WS-SV-START-DATE.
046600    MOVE WS-SH-START-TIME (WS-I) TO WS-SV-START-TIME.
046700    MOVE WS-SH-END-DATE   (WS-I) TO WS-SV-END-DATE.
046800    MOVE WS-SH-END-TIME   (WS-I) TO WS-SV-END-TIME.
046900    MOVE WS-I TO WS-J.
047000 AA205-INNER-TEST.
047100    IF WS-J < 2
047200        GO TO AA205-PLACE.
047300    COMPUTE WS-J1 = WS-J - 1.
047400    IF WS-SH-START-DATE (WS-J1) < WS-SV-START-DATE
047500        GO TO AA205-PLACE.
047600    IF WS-SH-START-DATE (WS-J1) = WS-SV-START-DATE
047700       AND WS-SH-START-TIME (WS-J1) NOT > WS-SV-START-TIME
047800        GO TO AA205-PLACE.
047900    MOVE WS-SH-START-DATE (WS-J1) TO WS-SH-START-DATE (WS-J).
048000    MOVE WS-SH-START-TIME (WS-J1) TO WS-SH-START-TIME (WS-J).
048100    MOVE WS-SH-END-DATE   (WS-J1) TO WS-SH-END-DATE   (WS-J).
048200    MOVE WS-SH-END-TIME   (WS-J1) TO WS-SH-END-TIME   (WS-J).
048300    MOVE WS-J1 TO WS-J.
048400    GO TO AA205-INNER-TEST.
048500 AA205-PLACE.
048600    MOVE WS-SV-START-DATE TO WS-SH-START-DATE (WS-J).
048700    MOVE WS-SV-START-TIME TO WS-SH-START-TIME (WS-J).
048800    MOVE WS-SV-END-DATE   TO WS-SH-END-DATE   (WS-J).
048900    MOVE WS-SV-END-TIME   TO WS-SH-END-TIME   (WS-J).
049000 AA205-EXIT.
049100    EXIT.
049200*
049300*****************************************************
049400*  AA210 - UNION OVERLAPPING OR BACK-TO-BACK SHIFTS    *
049500*  INTO WS-COAL-TABLE.  WS-SHIFT-TABLE IS ALREADY IN    *
049600*  START ORDER SO ONE LEFT-TO-RIGHT PASS SUFFICES.      *
049700*****************************************************
049800 AA210-COALESCE-SHIFTS.
049900    MOVE ZERO TO WS-COAL-COUNT.
050000    IF WS-SHIFT-COUNT = 0
050100        GO TO AA210-EXIT.
050200    ADD 1 TO WS-COAL-COUNT.
050300    SET WS-COAL-NDX TO WS-COAL-COUNT.
050400    MOVE WS-SH-START-DATE (1) TO WS-CO-START-DATE (WS-COAL-NDX).
050500    MOVE WS-SH-START-TIME (1) TO WS-CO-START-TIME (WS-COAL-NDX).
050600    MOVE WS-SH-END-DATE   (1) TO WS-CO-END-DATE   (WS-COAL-NDX).
050700    MOVE WS-SH-END-TIME   (1) TO WS-CO-END-TIME   (WS-COAL-NDX).
050800    IF WS-SHIFT-COUNT > 1
050900        PERFORM AA215-COALESCE-ONE THRU AA215-EXIT
051000           VARYING WS-I FROM 2 BY 1 UNTIL WS-I > WS-SHIFT-COUNT.
051100 AA210-EXIT.
051200    EXIT.
051300*
051400 AA215-COALESCE-ONE.
051500    SET WS-COAL-NDX TO WS-COAL-COUNT.
051600    IF WS-SH-START-DATE (WS-I) < WS-CO-END-DATE (WS-COAL-NDX)
051700        GO TO AA215-EXTEND.
051800    IF WS-SH-START-DATE (WS-I) = WS-CO-END-DATE (WS-COAL-NDX)
051900       AND WS-SH-START-TIME (WS-I)
052000           NOT > WS-CO-END-TIME (WS-COAL-NDX)
052100        GO TO AA215-EXTEND.
052200    ADD 1 TO WS-COAL-COUNT.
052300    SET WS-COAL-NDX TO WS-COAL-COUNT.
052400    MOVE WS-SH-START-DATE (WS-I) TO WS-CO-START-DATE (WS-COAL-NDX).
052500    MOVE WS-SH-START-TIME (WS-I) TO WS-CO-START-TIME (WS-COAL-NDX).
052600    MOVE WS-SH-END-DATE   (WS-I) TO WS-CO-END-DATE   (WS-COAL-NDX).
052700    MOVE WS-SH-END-TIME   (WS-I) TO WS-CO-END-TIME   (WS-COAL-NDX).
052800    GO TO AA215-EXIT.
052900 AA215-EXTEND.
053000    IF WS-SH-END-DATE (WS-I) > WS-CO-END-DATE (WS-COAL-NDX)
053100        MOVE WS-SH-END-DATE (WS-I) TO WS-CO-END-DATE (WS-COAL-NDX)
053200        MOVE WS-SH-END-TIME (WS-I) TO WS-CO-END-TIME (WS-COAL-NDX)
053300        GO TO AA215-EXIT.
053400    IF WS-SH-END-DATE (WS-I) = WS-CO-END-DATE (WS-COAL-NDX)
053500       AND WS-SH-END-TIME (WS-I) > WS-CO-END-TIME (WS-COAL-NDX)
053600        MOVE WS-SH-END-TIME (WS-I) TO WS-CO-END-TIME (WS-COAL-NDX).
053700 AA215-EXIT.
053800    EXIT.
053900*
054000*****************************************************
054100*  AA300 - RATE EVERY COALESCED SHIFT.                 *
054200*****************************************************
054300 AA300-PROCESS-SHIFTS.
054400    PERFORM AA305-PROCESS-ONE-SHIFT THRU AA305-EXIT
054500        VARYING WS-COAL-SUB FROM 1 BY 1
054600        UNTIL WS-COAL-SUB > WS-COAL-COUNT.
054700 AA300-EXIT.
054800    EXIT.
054900*
055000 AA305-PROCESS-ONE-SHIFT.
055100    ADD 1 TO WS-CT-SHIFTS-COAL.
055200    MOVE WS-CO-START-DATE (WS-COAL-SUB) TO WS-Z-INPUT-DATE.
055300    PERFORM ZZ080-COMPUTE-DOW THRU ZZ080-EXIT.
055400    MOVE WS-DOW TO WS-SHIFT-START-DOW.
055500    MOVE WS-CO-START-DATE (WS-COAL-SUB) TO WS-CUR-DATE.
055600    MOVE WS-CO-START-DATE (WS-COAL-SUB) TO WS-SHIFT-START-DATE-SV.
055700    PERFORM AA460-HOLIDAY-LOOKUP THRU AA460-EXIT.
055800    MOVE "N" TO WS-SHIFT-START-HOL-SW.
055900    IF WS-HOLIDAY-FOUND
056000        MOVE "Y" TO WS-SHIFT-START-HOL-SW.
056100    PERFORM AA310-ENUMERATE-MINUTES THRU AA310-EXIT.
056200 AA305-EXIT.
056300    EXIT.
056400*
056500*****************************************************
056600*  AA310 - STEP THROUGH THE SHIFT ONE MINUTE AT A      *
056700*  TIME.  A SEGMENT IS A MAXIMAL RUN OF MINUTES WITH    *
056800*  THE SAME WINNING NIGHT RULE AND THE SAME WINNING     *
056900*  HOLIDAY RULE - SEE AA320.                            *
057000*****************************************************
057100 AA310-ENUMERATE-MINUTES.
057200    MOVE WS-CO-START-DATE (WS-COAL-SUB) TO WS-CUR-DATE.
057300    MOVE WS-CO-START-TIME (WS-COAL-SUB) TO WS-CUR-TIME.
057400    MOVE WS-CUR-DATE TO WS-SEG-START-DATE.
057500    MOVE WS-CUR-TIME TO WS-SEG-START-TIME.
057600    MOVE ZERO TO WS-SEG-MINUTE-COUNT.
057700    SET WS-FIRST-MINUTE TO TRUE.
057800 AA310-LOOP-TEST.
057900    IF WS-CUR-DATE = WS-CO-END-DATE (WS-COAL-SUB)
058000       AND WS-CUR-TIME = WS-CO-END-TIME (WS-COAL-SUB)
058100        GO TO AA310-LOOP-DONE.
058200    PERFORM AA320-EVAL-AND-STEP THRU AA320-EXIT.
058300    GO TO AA310-LOOP-TEST.
058400 AA310-LOOP-DONE.
058500    PERFORM AA340-CLOSE-SEGMENT THRU AA340-EXIT.
058600 AA310-EXIT.
058700    EXIT.
058800*
058900 AA320-EVAL-AND-STEP.
059000    DIVIDE WS-CUR-TIME BY 100
059100        GIVING WS-CUR-HOUR REMAINDER WS-CUR-MIN.
059200    PERFORM AA420-EVAL-NIGHT-GROUP   THRU AA420-EXIT.
059300    PERFORM AA430-EVAL-HOLIDAY-GROUP THRU AA430-EXIT.
059400    IF WS-FIRST-MINUTE
059500        MOVE WS-WINNER-NIGHT TO WS-PREV-WINNER-NIGHT
059600        MOVE WS-WINNER-HOL   TO WS-PREV-WINNER-HOL
059700        MOVE "N" TO WS-FIRST-MINUTE-SW
059800    ELSE
059900        IF WS-WINNER-NIGHT NOT = WS-PREV-WINNER-NIGHT
060000           OR WS-WINNER-HOL NOT = WS-PREV-WINNER-HOL
060100            PERFORM AA340-CLOSE-SEGMENT THRU AA340-EXIT
060200            MOVE WS-CUR-DATE TO WS-SEG-START-DATE
060300            MOVE WS-CUR-TIME TO WS-SEG-START-TIME
060400            MOVE ZERO TO WS-SEG-MINUTE-COUNT
060500            MOVE WS-WINNER-NIGHT TO WS-PREV-WINNER-NIGHT
060600            MOVE WS-WINNER-HOL   TO WS-PREV-WINNER-HOL
060700        END-IF
060800    END-IF.
060900    ADD 1 TO WS-SEG-MINUTE-COUNT.
061000    PERFORM AA390-ADVANCE-MINUTE THRU AA390-EXIT.
061100 AA320-EXIT.
061200    EXIT.
061300*
061400*****************************************************
061500*  AA340 - STAGE THE SEGMENT JUST CLOSED INTO          *
061600*  WS-MATCH-TABLE.  WS-CUR-DATE/TIME AT THE MOMENT OF   *
061700*  THE CALL IS THE SEGMENT'S EXCLUSIVE END.             *
061800*****************************************************
061900 AA340-CLOSE-SEGMENT.
062000    IF WS-SEG-MINUTE-COUNT = 0
062100        GO TO AA340-EXIT.
062200    MOVE ZERO TO WS-SEG-MULT WS-SEG-ADD WS-SLUG-NDX.
062300    MOVE SPACES TO WS-SLUG-BUILD.
062400    IF WS-PREV-WINNER-NIGHT NOT = ZERO
062500        SET WS-RULE-NDX TO WS-PREV-WINNER-NIGHT
062600        ADD RULE-MULT (WS-RULE-NDX) TO WS-SEG-MULT
062700        ADD RULE-ADD  (WS-RULE-NDX) TO WS-SEG-ADD
062800        ADD 1 TO WS-SLUG-NDX
062900        MOVE RULE-SLUG (WS-RULE-NDX) TO WS-SLUG-CELL (WS-SLUG-NDX).
063000    IF WS-PREV-WINNER-HOL NOT = ZERO
063100        SET WS-RULE-NDX TO WS-PREV-WINNER-HOL
063200        ADD RULE-MULT (WS-RULE-NDX) TO WS-SEG-MULT
063300        ADD RULE-ADD  (WS-RULE-NDX) TO WS-SEG-ADD
063400        ADD 1 TO WS-SLUG-NDX
063500        MOVE RULE-SLUG (WS-RULE-NDX) TO WS-SLUG-CELL (WS-SLUG-NDX).
063600    ADD 1 TO WS-MATCH-COUNT.
063700    SET WS-MATCH-NDX TO WS-MATCH-COUNT.
063800    MOVE WS-SEG-START-DATE   TO WS-MA-START-DATE (WS-MATCH-NDX).
063900    MOVE WS-SEG-START-TIME   TO WS-MA-START-TIME (WS-MATCH-NDX).
064000    MOVE WS-CUR-DATE         TO WS-MA-END-DATE   (WS-MATCH-NDX).
064100    MOVE WS-CUR-TIME         TO WS-MA-END-TIME   (WS-MATCH-NDX).
064200    MOVE WS-SEG-MINUTE-COUNT TO WS-MA-MINUTES    (WS-MATCH-NDX).
064300    MOVE WS-SEG-MULT         TO WS-MA-BONUS-MULT (WS-MATCH-NDX).
064400    MOVE WS-SEG-ADD          TO WS-MA-BONUS-ADD  (WS-MATCH-NDX).
064500    MOVE WS-SLUG-BUILD       TO WS-MA-RULE-SLUGS (WS-MATCH-NDX).
064600    ADD 1 TO WS-CT-SEGS-WRITTEN.
064700    ADD WS-SEG-MINUTE-COUNT TO WS-CT-TOTAL-MINS.
064800    COMPUTE WS-CT-BONUS-WTD-MIN =
064900             WS-CT-BONUS-WTD-MIN +
065000             (WS-SEG-MINUTE-COUNT * WS-SEG-MULT).
065100 AA340-EXIT.
065200    EXIT.
065300*
065400*****************************************************
065500*  AA390 - STEP THE ENUMERATION CLOCK FORWARD ONE      *
065600*  MINUTE, ROLLING HOUR AND CALENDAR DATE AS NEEDED.    *
065700*****************************************************
065800 AA390-ADVANCE-MINUTE.
065900    ADD 1 TO WS-CUR-TIME.
066000    DIVIDE WS-CUR-TIME BY 100
066100        GIVING WS-T-HOUR REMAINDER WS-T-MIN.
066200    IF WS-T-MIN > 59
066300        MOVE 0 TO WS-T-MIN
066400        ADD 1 TO WS-T-HOUR
066500    END-IF.
066600    IF WS-T-HOUR > 23
066700        MOVE 0 TO WS-T-HOUR
066800        PERFORM ZZ075-ADD-ONE-DAY THRU ZZ075-EXIT
066900    END-IF.
067000    COMPUTE WS-CUR-TIME = (WS-T-HOUR * 100) + WS-T-MIN.
067100 AA390-EXIT.
067200    EXIT.
067300*
067400*****************************************************
067500*  AA420 - NIGHT GROUP (GRP_DE_NIGHT).  RULES ARE      *
067600*  APPLIED IN ASCENDING FACTOR ORDER SO THE LAST ONE    *
067700*  TO MATCH IS THE HIGHEST-FACTOR WINNER - THE USUAL    *
067800*  SHOP HABIT FOR A SMALL, FIXED RULE LIST.             *
067900*****************************************************
068000 AA420-EVAL-NIGHT-GROUP.
068100    MOVE ZERO TO WS-WINNER-NIGHT.
068200    IF WS-CUR-HOUR >= 20 OR WS-CUR-HOUR < 6
068300        MOVE RN-DE-NIGHT TO WS-WINNER-NIGHT.
068400    IF WS-CUR-HOUR < 4
068500       AND WS-CUR-DATE NOT = WS-SHIFT-START-DATE-SV
068600        MOVE RN-DE-NIGHT-START-YESTERDAY TO WS-WINNER-NIGHT.
068700 AA420-EXIT.
068800    EXIT.
068900*
069000*****************************************************
069100*  AA430 - HOLIDAY GROUP (GRP_HOLIDAYS).  NINE RULES,   *
069200*  ONE SUB-PARAGRAPH EACH, AGAIN IN ASCENDING FACTOR     *
069300*  ORDER SO THE HIGHEST-FACTOR MATCH IS LEFT STANDING.   *
069400*****************************************************
069500 AA430-EVAL-HOLIDAY-GROUP.
069600    MOVE ZERO TO WS-WINNER-HOL.
069700    PERFORM AA431-CHECK-SUNDAY             THRU AA431-EXIT.
069800    PERFORM AA432-CHECK-SUN-NEXT-NIGHT     THRU AA432-EXIT.
069900    PERFORM AA433-CHECK-HOLIDAY            THRU AA433-EXIT.
070000    PERFORM AA434-CHECK-HOL-NEXT-NIGHT     THRU AA434-EXIT.
070100    PERFORM AA435-CHECK-HEILIGABEND        THRU AA435-EXIT.
070200    PERFORM AA436-CHECK-SILVESTER          THRU AA436-EXIT.
070300    PERFORM AA437-CHECK-WEIHNACHT-1        THRU AA437-EXIT.
070400    PERFORM AA438-CHECK-WEIHNACHT-2        THRU AA438-EXIT.
070500    PERFORM AA439-CHECK-TAG-DER-ARBEIT     THRU AA439-EXIT.
070600 AA430-EXIT.
070700    EXIT.
070800*
070900 AA431-CHECK-SUNDAY.
071000    MOVE WS-CUR-DATE TO WS-Z-INPUT-DATE.
071100    PERFORM ZZ080-COMPUTE-DOW THRU ZZ080-EXIT.
071200    IF WS-IS-SUNDAY
071300        MOVE RN-DE-SUNDAY TO WS-WINNER-HOL.
071400 AA431-EXIT.
071500    EXIT.
071600*
071700 AA432-CHECK-SUN-NEXT-NIGHT.
071800    IF WS-SHIFT-START-IS-SUNDAY
071900       AND WS-CUR-HOUR < 4
072000        MOVE RN-DE-SUNDAY-NEXT-NIGHT TO WS-WINNER-HOL.
072200 AA432-EXIT.
072300    EXIT.
072400*
072500 AA433-CHECK-HOLIDAY.
072600    PERFORM AA460-HOLIDAY-LOOKUP THRU AA460-EXIT.
072700    IF WS-HOLIDAY-FOUND
072800        MOVE RN-DE-HOLIDAY TO WS-WINNER-HOL.
072900 AA433-EXIT.
073000    EXIT.
073100*
073200 AA434-CHECK-HOL-NEXT-NIGHT.
073300    IF WS-SHIFT-START-IS-HOLIDAY
073400       AND WS-CUR-HOUR < 4
073500        MOVE RN-DE-HOLIDAY-NEXT-NIGHT TO WS-WINNER-HOL.
073700 AA434-EXIT.
073800    EXIT.
073900*
074000 AA435-CHECK-HEILIGABEND.
074100    MOVE WS-CUR-DATE TO WS-WORK-DATE.
074200    IF WS-WORK-MM = 12 AND WS-WORK-DD = 24
074300       AND WS-CUR-HOUR >= 14
074400        MOVE RN-DE-HEILIGABEND TO WS-WINNER-HOL.
074500 AA435-EXIT.
074600    EXIT.
074700*
074800 AA436-CHECK-SILVESTER.
074900    MOVE WS-CUR-DATE TO WS-WORK-DATE.
075000    IF WS-WORK-MM = 12 AND WS-WORK-DD = 31
075100       AND WS-CUR-HOUR >= 14
075200        MOVE RN-DE-SILVESTER TO WS-WINNER-HOL.
075300 AA436-EXIT.
075400    EXIT.
075500*
075600 AA437-CHECK-WEIHNACHT-1.
075700    MOVE WS-CUR-DATE TO WS-WORK-DATE.
075800    IF WS-WORK-MM = 12 AND WS-WORK-DD = 25
075900        MOVE RN-DE-WEIHNACHTSFEIERTAG-1 TO WS-WINNER-HOL.
076000 AA437-EXIT.
076100    EXIT.
076200*
076300 AA438-CHECK-WEIHNACHT-2.
076400    MOVE WS-CUR-DATE TO WS-WORK-DATE.
076500    IF WS-WORK-MM = 12 AND WS-WORK-DD = 26
076600        MOVE RN-DE-WEIHNACHTSFEIERTAG-2 TO WS-WINNER-HOL.
076700 AA438-EXIT.
076800    EXIT.
076900*
077000 AA439-CHECK-TAG-DER-ARBEIT.
077100    MOVE WS-CUR-DATE TO WS-WORK-DATE.
077200    IF WS-WORK-MM = 5 AND WS-WORK-DD = 1
077300        MOVE RN-DE-TAGDERARBEIT TO WS-WINNER-HOL.
077400 AA439-EXIT.
077500    EXIT.
077600*
077700*****************************************************
077800*  AA460 - BINARY SEARCH THE HOLIDAY TABLE FOR          *
077900*  WS-CUR-DATE.  TABLE MUST BE IN ASCENDING DATE ORDER  *
078000*  ON THE HOLIDAY FILE FOR SEARCH ALL TO WORK.           *
078100*****************************************************
078200 AA460-HOLIDAY-LOOKUP.
078300    MOVE "N" TO WS-HOL-FOUND-SW.
078400    IF WS-HOL-COUNT = 0
078500        GO TO AA460-EXIT.
078600    SEARCH ALL WS-HOL-ENTRY
078700        AT END
078800            MOVE "N" TO WS-HOL-FOUND-SW
078900        WHEN WS-HOL-DATE (WS-HOL-NDX) = WS-CUR-DATE
079000            MOVE "Y" TO WS-HOL-FOUND-SW
079100    END-SEARCH.
079200 AA460-EXIT.
079300    EXIT.
079400*
079500*****************************************************
079600*  AA500 - WRITE THE CONTROL HEADER, KEY ZERO, FIRST   *
079700*  PHYSICAL RECORD ON THE MATCHES FILE.                 *
079800*****************************************************
079900 AA500-WRITE-CTL-HDR.
080000    MOVE SPACES               TO PY-MATCH-HEADER-RECORD.
080100    MOVE ZERO TO MA-HDR-KEY.
080200    MOVE WS-CT-SHIFTS-READ    TO MA-HDR-SHIFTS-READ.
080300    MOVE WS-CT-SHIFTS-COAL    TO MA-HDR-SHIFTS-COAL.
080400    MOVE WS-CT-SEGS-WRITTEN   TO MA-HDR-SEGS-WRITTEN.
080500    MOVE WS-CT-TOTAL-MINS     TO MA-HDR-TOTAL-MINS.
080600    MOVE WS-CT-BONUS-WTD-MIN  TO MA-HDR-BONUS-WTD-MIN.
080700    WRITE PY-MATCH-HEADER-RECORD.
080800 AA500-EXIT.
080900    EXIT.
081000*
081100*****************************************************
081200*  AA510 - FLUSH THE STAGED SEGMENTS TO THE MATCHES    *
081300*  FILE, BEHIND THE CONTROL HEADER.                     *
081400*****************************************************
081500 AA510-WRITE-DETAILS.
081600    PERFORM AA515-WRITE-ONE-DETAIL THRU AA515-EXIT
081700        VARYING WS-MATCH-NDX FROM 1 BY 1
081800        UNTIL WS-MATCH-NDX > WS-MATCH-COUNT.
081900 AA510-EXIT.
082000    EXIT.
082100*
082200 AA515-WRITE-ONE-DETAIL.
082300    MOVE WS-MA-START-DATE (WS-MATCH-NDX) TO MA-START-DATE.
082400    MOVE WS-MA-START-TIME (WS-MATCH-NDX) TO MA-START-TIME.
082500    MOVE WS-MA-END-DATE   (WS-MATCH-NDX) TO MA-END-DATE.
082600    MOVE WS-MA-END-TIME   (WS-MATCH-NDX) TO MA-END-TIME.
082700    MOVE WS-MA-MINUTES    (WS-MATCH-NDX) TO MA-MINUTES.
082800    MOVE WS-MA-BONUS-MULT (WS-MATCH-NDX) TO MA-BONUS-MULT.
082900    MOVE WS-MA-BONUS-ADD  (WS-MATCH-NDX) TO MA-BONUS-ADD.
083000    MOVE WS-MA-RULE-SLUGS (WS-MATCH-NDX) TO MA-RULE-SLUGS.
083100    WRITE PY-MATCH-RECORD.
083200 AA515-EXIT.
083300    EXIT.
083400*
083500*****************************************************
083600*  ZZ075 - ADD ONE CALENDAR DAY TO WS-CUR-DATE,         *
083700*  ROLLING MONTH AND YEAR AS NEEDED.                    *
083800*****************************************************
083900 ZZ075-ADD-ONE-DAY.
084000    MOVE WS-CUR-DATE TO WS-WORK-DATE.
084100    ADD 1 TO WS-WORK-DD.
084200    SET WS-DIM-NDX TO WS-WORK-MM.
084300    MOVE WS-DIM-ENTRY (WS-DIM-NDX) TO WS-DAYS-THIS-MONTH.
084400    IF WS-WORK-MM = 2
084500        PERFORM ZZ078-CHECK-LEAP THRU ZZ078-EXIT.
084600    IF WS-WORK-DD > WS-DAYS-THIS-MONTH
084700        MOVE 1 TO WS-WORK-DD
084800        ADD 1 TO WS-WORK-MM
084900        IF WS-WORK-MM > 12
085000            MOVE 1 TO WS-WORK-MM
085100            ADD 1 TO WS-WORK-CCYY
085200        END-IF
085300    END-IF.
085400    MOVE WS-WORK-DATE TO WS-CUR-DATE.
085500 ZZ075-EXIT.
085600    EXIT.
085700*
085800*****************************************************
085900*  ZZ078 - IS WS-WORK-CCYY A LEAP YEAR?  SETS          *
086000*  WS-DAYS-THIS-MONTH TO 28 OR 29 - CALLED ONLY WHEN    *
086100*  WS-WORK-MM = 2.  DIV BY 400 RULE CONFIRMED Y2K       *
086200*  CLEAN AT THE 14/12/98 CERTIFICATION PASS.            *
086300*****************************************************
086400 ZZ078-CHECK-LEAP.
086500    MOVE 28 TO WS-DAYS-THIS-MONTH.
086600    DIVIDE WS-WORK-CCYY BY 4   GIVING WS-Z-QUOT REMAINDER WS-Z-REM.
086700    IF WS-Z-REM NOT = 0
086800        GO TO ZZ078-EXIT.
086900    DIVIDE WS-WORK-CCYY BY 100 GIVING WS-Z-QUOT REMAINDER WS-Z-REM.
087000    IF WS-Z-REM NOT = 0
087100        MOVE 29 TO WS-DAYS-THIS-MONTH
087200        GO TO ZZ078-EXIT.
087300    DIVIDE WS-WORK-CCYY BY 400 GIVING WS-Z-QUOT REMAINDER WS-Z-REM.
087400    IF WS-Z-REM = 0
087500        MOVE 29 TO WS-DAYS-THIS-MONTH.
087600 ZZ078-EXIT.
087700    EXIT.
087800*
087900*****************************************************
088000*  ZZ080 - ZELLER'S CONGRUENCE.  INPUT WS-Z-INPUT-DATE  *
088100*  (CCYYMMDD), OUTPUT WS-DOW - 1 = SUNDAY, 2 = MONDAY,  *
088200*  3 = TUESDAY, 4 = WEDNESDAY, 5 = THURSDAY,            *
088300*  6 = FRIDAY, 0 = SATURDAY.  NO FUNCTION LIBRARY IS     *
088400*  LINKED INTO THIS PROGRAM SO THE "-2J" TERM OF THE     *
088500*  TEXTBOOK FORMULA IS REPLACED WITH THE CONGRUENT       *
088600*  "+5J" TO AVOID NEGATIVE UNSIGNED ARITHMETIC.          *
088700*****************************************************
088800 ZZ080-COMPUTE-DOW.
088900    MOVE WS-Z-CCYY TO WS-Z-YEAR.
089000    MOVE WS-Z-MM   TO WS-Z-MONTH.
089100    IF WS-Z-MONTH < 3
089200        ADD 12 TO WS-Z-MONTH
089300        SUBTRACT 1 FROM WS-Z-YEAR.
089400    DIVIDE WS-Z-YEAR BY 100 GIVING WS-Z-J REMAINDER WS-Z-K.
089500    COMPUTE WS-Z-TERM1 = (13 * (WS-Z-MONTH + 1)) / 5.
089600    COMPUTE WS-Z-TERM2 = WS-Z-K / 4.
089700    COMPUTE WS-Z-TERM3 = WS-Z-J / 4.
089800    COMPUTE WS-Z-SUM = WS-Z-DD + WS-Z-TERM1 + WS-Z-K
089900                       + WS-Z-TERM2 + WS-Z-TERM3 + (5 * WS-Z-J).
090000    DIVIDE WS-Z-SUM BY 7 GIVING WS-Z-QUOT REMAINDER WS-Z-REM.
090100    MOVE WS-Z-REM TO WS-DOW.
090200 ZZ080-EXIT.
090300    EXIT.
090400*
090500*****************************************************
090600*  AA900 - CLOSE FILES AND RETURN.                     *
090700*****************************************************
090800 AA900-CLOSE-FILES.
090900    CLOSE SHIFT-FILE HOLIDAY-FILE MATCH-FILE.
091000 AA900-EXIT.
091100    EXIT.
091200*
