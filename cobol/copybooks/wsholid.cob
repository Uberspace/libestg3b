000100*****************************************************
000200*                                                    *
000300*   RECORD DEFINITION FOR PUBLIC HOLIDAY CALENDAR    *
000400*           FILE  (EStG 3b)                          *
000500*   SORTED ASCENDING ON HOL-DATE BY THE SUPPLIER -   *
000600*   LOADED WHOLE INTO WS-HOLIDAY-TABLE (WSHOLTBL)    *
000700*   AND SEARCHED.  SEE COPYBOOK WSHOLTBL.COB.        *
000800*                                                    *
000900*****************************************************
001000*  FILE SIZE 40 BYTES.  EXACT EXTERNAL INTERCHANGE
001100*  LAYOUT - NO SPARE BYTES, SO NO FILLER AVAILABLE.
001200*
001300* 04/02/26 VBC - 1.0.00 REQ PY3B-010 CREATED.
001400*
001500 01  PY-HOLIDAY-RECORD.
001600    03  HOL-DATE             PIC 9(8).
001700    03  HOL-NAME             PIC X(32).
001800*
