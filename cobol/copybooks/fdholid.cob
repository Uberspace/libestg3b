000100*  FD FOR HOLIDAY CALENDAR FILE - PY3B-010.
000200 FD  HOLIDAY-FILE
000300     RECORDING MODE IS F
000400     RECORD CONTAINS 40 CHARACTERS
000500     LABEL RECORDS ARE STANDARD.
000600 COPY "wsholid.cob".
000700*
