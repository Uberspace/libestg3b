000100*  SELECT FOR MATCH OUTPUT FILE - PY3B-010.
000200    SELECT MATCH-FILE ASSIGN TO "MATCHES"
000300        ORGANIZATION IS SEQUENTIAL
000400        ACCESS MODE IS SEQUENTIAL
000500        FILE STATUS IS PY-MATCH-STATUS.
000600*
