000100*****************************************************
000200*                                                    *
000300*   RECORD DEFINITION FOR MATCH OUTPUT FILE          *
000400*           (EStG 3b)                                *
000500*   ONE RECORD PER BONUS SEGMENT, CHRONOLOGICAL.     *
000600*                                                    *
000700*   FIRST RECORD ON THE FILE IS ALWAYS THE CONTROL   *
000800*   HEADER (MA-HDR-KEY = ZERO) - SEE PY-MATCH-HEADER *
000900*   BELOW.  SAME HEADER-AT-KEY-ZERO CONVENTION AS    *
001000*   PYCHK/PYHRS/PYPAY.                               *
001100*                                                    *
001200*****************************************************
001300*  FILE SIZE 167 BYTES (JOB SPEC PY3B-SPEC QUOTES 163
001400*  - FIELDS ADD TO 167, QUERIED WITH ANALYST 04/02/26,
001500*  USING 167 PENDING REPLY).  EXACT EXTERNAL INTERCHANGE
001550*  LAYOUT ON THE DETAIL RECORD - NO SPARE BYTES, SO NO
001560*  FILLER ON PY-MATCH-RECORD ITSELF.
001600*
001700* 04/02/26 VBC - 1.0.00 REQ PY3B-010 CREATED.
001800*
001900 01  PY-MATCH-RECORD.
002000*    SEGMENT START, INCLUSIVE.
002100    03  MA-START-DATE        PIC 9(8).
002200    03  MA-START-TIME        PIC 9(4).
002300*    SEGMENT END, EXCLUSIVE.
002400    03  MA-END-DATE          PIC 9(8).
002500    03  MA-END-TIME          PIC 9(4).
002600    03  MA-MINUTES           PIC 9(7).
002700*    SUMMED PERCENTAGE SUPPLEMENT, E.G. 0.2500 = +25%.
002800    03  MA-BONUS-MULT        PIC S9(3)V9(4).
002900*    SUMMED ABSOLUTE SUPPLEMENT, CURRENCY.
003000    03  MA-BONUS-ADD         PIC S9(7)V9(2).
003100*    SPACE-SEPARATED LIST OF WINNING RULE SLUGS.
003200    03  MA-RULE-SLUGS        PIC X(120).
003300*
003400*****************************************************
003500*  CONTROL-TOTAL HEADER RECORD, SAME LENGTH AS THE   *
003600*  DETAIL RECORD ABOVE, WRITTEN FIRST BY PY3B0 AND   *
003700*  READ FIRST BY PY3B1 FOR THE END-OF-JOB SUMMARY.   *
003800*****************************************************
003900 01  PY-MATCH-HEADER-RECORD.
004000*    SET TO ZERO BY AA500-WRITE-CTL-HDR - NO VALUE
004100*    CLAUSE HERE, THIS RECORD SHARES FD STORAGE.
004200    03  MA-HDR-KEY           PIC 9(8).
004300    03  MA-HDR-SHIFTS-READ   PIC 9(7).
004400    03  MA-HDR-SHIFTS-COAL   PIC 9(7).
004500    03  MA-HDR-SEGS-WRITTEN  PIC 9(7).
004600    03  MA-HDR-TOTAL-MINS    PIC 9(9).
004700    03  MA-HDR-BONUS-WTD-MIN PIC S9(9)V9(4).
004800    03  FILLER               PIC X(116).
004900*
