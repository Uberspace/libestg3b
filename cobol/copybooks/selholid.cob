000100*  SELECT FOR HOLIDAY CALENDAR FILE - PY3B-010.
000200    SELECT HOLIDAY-FILE ASSIGN TO "HOLIDAYS"
000300        ORGANIZATION IS SEQUENTIAL
000400        ACCESS MODE IS SEQUENTIAL
000500        FILE STATUS IS PY-HOLIDAY-STATUS.
000600*
