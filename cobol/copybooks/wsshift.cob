000100*****************************************************
000200*                                                    *
000300*   RECORD DEFINITION FOR SHIFT INPUT FILE           *
000400*       (EStG 3b Wage Supplement Engine)             *
000500*   No key - engine sorts into start-time sequence.  *
000600*                                                    *
000700*****************************************************
000800*  FILE SIZE 24 BYTES.  EXACT EXTERNAL INTERCHANGE
000900*  LAYOUT - NO SPARE BYTES, SO NO FILLER AVAILABLE.
001000*
001100* 04/02/26 VBC - 1.0.00 REQ PY3B-010 CREATED.
001200*
001300 01  PY-SHIFT-RECORD.
001400*    SHIFT START, CCYYMMDD AND HHMM (SECONDS DROPPED).
001500    03  SH-START-DATE        PIC 9(8).
001600    03  SH-START-TIME        PIC 9(4).
001700*    SHIFT END, CCYYMMDD AND HHMM.  END-TIME IS EXCLUSIVE.
001800    03  SH-END-DATE          PIC 9(8).
001900    03  SH-END-TIME          PIC 9(4).
002000*
