000100*  SELECT FOR SHIFT INPUT FILE - PY3B-010.
000200    SELECT SHIFT-FILE ASSIGN TO "SHIFTS"
000300        ORGANIZATION IS SEQUENTIAL
000400        ACCESS MODE IS SEQUENTIAL
000500        FILE STATUS IS PY-SHIFT-STATUS.
000600*
