000100*****************************************************
000200*                                                    *
000300*   GERMAN RULE CATALOGUE (EStG 3B) - COUNTRY DE     *
000400*                                                    *
000500*   HARD-CODED CATALOGUE - THIS IS THE ONLY COUNTRY  *
000600*   SUPPORTED, SO THE TABLE IS LOADED BY VALUE BELOW *
000700*   RATHER THAN READ FROM A FILE.  NO COUNTRY-CODE   *
000800*   PARAMETER IS TAKEN BY PY3B0 - DE/GERMANY IS THE  *
000900*   ONLY COUNTRY THIS BUILD OF THE CATALOGUE RATES.  *
001000*                                                    *
001100*   TWO GROUPS -                                     *
001200*     GRP_DE_NIGHT    ENTRIES 1-2  (NACHTARBEIT)     *
001300*     GRP_HOLIDAYS    ENTRIES 3-11 (SONNTAGS- UND    *
001400*                                   FEIERTAGSARBEIT) *
001500*   WITHIN A GROUP ONLY THE HIGHEST-FACTOR MATCHING  *
001600*   RULE APPLIES; THE TWO GROUP WINNERS STACK.       *
001700*   ALL ELEVEN RULES ARE KIND 'M' (MULTIPLY) - NONE  *
001800*   OF THE GERMAN CATALOGUE USES THE ADD KIND, SO    *
001900*   RULE-ADD IS ZERO THROUGHOUT.                     *
002000*                                                    *
002100*****************************************************
002200*
002300* 04/02/26 VBC - 1.0.00 REQ PY3B-010 CREATED.
002400*
002500 01  WS-RULE-TABLE-VALUES.
002600*    ENTRY 1 - DE_NIGHT.
002700    03  FILLER  PIC X(30)      VALUE "DE_NIGHT".
002800    03  FILLER  PIC X(40)      VALUE "Nachtarbeit - hour >= 20 or < 6".
002900    03  FILLER  PIC X(1)       VALUE "M".
003000    03  FILLER  PIC 9(3)V9(4)  VALUE 0.2500.
003100    03  FILLER  PIC 9(7)V9(2)  VALUE 0.
003200    03  FILLER  PIC X(30)      VALUE "GRP_DE_NIGHT".
003300*    ENTRY 2 - DE_NIGHT_START_YESTERDAY.
003400    03  FILLER  PIC X(30)      VALUE "DE_NIGHT_START_YESTERDAY".
003500    03  FILLER  PIC X(40)      VALUE "Nachtarbeit - started prior day, 0-3".
003600    03  FILLER  PIC X(1)       VALUE "M".
003700    03  FILLER  PIC 9(3)V9(4)  VALUE 0.4000.
003800    03  FILLER  PIC 9(7)V9(2)  VALUE 0.
003900    03  FILLER  PIC X(30)      VALUE "GRP_DE_NIGHT".
004000*    ENTRY 3 - DE_SUNDAY.
004100    03  FILLER  PIC X(30)      VALUE "DE_SUNDAY".
004200    03  FILLER  PIC X(40)      VALUE "Sonntagsarbeit - falls on a Sunday".
004300    03  FILLER  PIC X(1)       VALUE "M".
004400    03  FILLER  PIC 9(3)V9(4)  VALUE 0.5000.
004500    03  FILLER  PIC 9(7)V9(2)  VALUE 0.
004600    03  FILLER  PIC X(30)      VALUE "GRP_HOLIDAYS".
004700*    ENTRY 4 - DE_SUNDAY_NEXT_NIGHT.
004800    03  FILLER  PIC X(30)      VALUE "DE_SUNDAY_NEXT_NIGHT".
004900    03  FILLER  PIC X(40)      VALUE "Sonntagsarbeit - shift start Sun, 0-3".
005000    03  FILLER  PIC X(1)       VALUE "M".
005100    03  FILLER  PIC 9(3)V9(4)  VALUE 0.5000.
005200    03  FILLER  PIC 9(7)V9(2)  VALUE 0.
005300    03  FILLER  PIC X(30)      VALUE "GRP_HOLIDAYS".
005400*    ENTRY 5 - DE_HOLIDAY.
005500    03  FILLER  PIC X(30)      VALUE "DE_HOLIDAY".
005600    03  FILLER  PIC X(40)      VALUE "Feiertagsarbeit - date is a holiday".
005700    03  FILLER  PIC X(1)       VALUE "M".
005800    03  FILLER  PIC 9(3)V9(4)  VALUE 1.2500.
005900    03  FILLER  PIC 9(7)V9(2)  VALUE 0.
006000    03  FILLER  PIC X(30)      VALUE "GRP_HOLIDAYS".
006100*    ENTRY 6 - DE_HOLIDAY_NEXT_NIGHT.
006200    03  FILLER  PIC X(30)      VALUE "DE_HOLIDAY_NEXT_NIGHT".
006300    03  FILLER  PIC X(40)      VALUE "Feiertagsarbeit - shift start hol, 0-3".
006400    03  FILLER  PIC X(1)       VALUE "M".
006500    03  FILLER  PIC 9(3)V9(4)  VALUE 1.2500.
006600    03  FILLER  PIC 9(7)V9(2)  VALUE 0.
006700    03  FILLER  PIC X(30)      VALUE "GRP_HOLIDAYS".
006800*    ENTRY 7 - DE_HEILIGABEND.
006900    03  FILLER  PIC X(30)      VALUE "DE_HEILIGABEND".
007000    03  FILLER  PIC X(40)      VALUE "Heiligabend - Dec 24 from 14:00".
007100    03  FILLER  PIC X(1)       VALUE "M".
007200    03  FILLER  PIC 9(3)V9(4)  VALUE 1.2500.
007300    03  FILLER  PIC 9(7)V9(2)  VALUE 0.
007400    03  FILLER  PIC X(30)      VALUE "GRP_HOLIDAYS".
007500*    ENTRY 8 - DE_SILVESTER.
007600    03  FILLER  PIC X(30)      VALUE "DE_SILVESTER".
007700    03  FILLER  PIC X(40)      VALUE "Silvester - Dec 31 from 14:00".
007800    03  FILLER  PIC X(1)       VALUE "M".
007900    03  FILLER  PIC 9(3)V9(4)  VALUE 1.2500.
008000    03  FILLER  PIC 9(7)V9(2)  VALUE 0.
008100    03  FILLER  PIC X(30)      VALUE "GRP_HOLIDAYS".
008200*    ENTRY 9 - DE_WEIHNACHTSFEIERTAG_1.
008300    03  FILLER  PIC X(30)      VALUE "DE_WEIHNACHTSFEIERTAG_1".
008400    03  FILLER  PIC X(40)      VALUE "1. Weihnachtsfeiertag - Dec 25, all day".
008500    03  FILLER  PIC X(1)       VALUE "M".
008600    03  FILLER  PIC 9(3)V9(4)  VALUE 1.5000.
008700    03  FILLER  PIC 9(7)V9(2)  VALUE 0.
008800    03  FILLER  PIC X(30)      VALUE "GRP_HOLIDAYS".
008900*    ENTRY 10 - DE_WEIHNACHTSFEIERTAG_2.
009000    03  FILLER  PIC X(30)      VALUE "DE_WEIHNACHTSFEIERTAG_2".
009100    03  FILLER  PIC X(40)      VALUE "2. Weihnachtsfeiertag - Dec 26, all day".
009200    03  FILLER  PIC X(1)       VALUE "M".
009300    03  FILLER  PIC 9(3)V9(4)  VALUE 1.5000.
009400    03  FILLER  PIC 9(7)V9(2)  VALUE 0.
009500    03  FILLER  PIC X(30)      VALUE "GRP_HOLIDAYS".
009600*    ENTRY 11 - DE_TAGDERARBEIT.
009700    03  FILLER  PIC X(30)      VALUE "DE_TAGDERARBEIT".
009800    03  FILLER  PIC X(40)      VALUE "Tag der Arbeit - May 1, all day".
009900    03  FILLER  PIC X(1)       VALUE "M".
010000    03  FILLER  PIC 9(3)V9(4)  VALUE 1.5000.
010100    03  FILLER  PIC 9(7)V9(2)  VALUE 0.
010200    03  FILLER  PIC X(30)      VALUE "GRP_HOLIDAYS".
010300*
010400 01  WS-RULE-TABLE REDEFINES WS-RULE-TABLE-VALUES.
010500    03  WS-RULE-ENTRY               OCCURS 11 TIMES
010600                                    INDEXED BY WS-RULE-NDX.
010700        05  RULE-SLUG               PIC X(30).
010800        05  RULE-DESC               PIC X(40).
010900        05  RULE-KIND               PIC X(1).
011000            88  RULE-KIND-MULTIPLY  VALUE "M".
011100            88  RULE-KIND-ADD       VALUE "A".
011200        05  RULE-MULT               PIC 9(3)V9(4).
011300        05  RULE-ADD                PIC 9(7)V9(2).
011400        05  RULE-GROUP              PIC X(30).
011500*
011600*    ENTRY NUMBERS WITHIN WS-RULE-TABLE, FOR READABILITY
011700*    IN THE EVALUATION PARAGRAPHS OF PY3B0.
011800 01  WS-RULE-NUMBERS.
011900    03  RN-DE-NIGHT                  PIC 9(2)  VALUE 1.
012000    03  RN-DE-NIGHT-START-YESTERDAY  PIC 9(2)  VALUE 2.
012100    03  RN-DE-SUNDAY                 PIC 9(2)  VALUE 3.
012200    03  RN-DE-SUNDAY-NEXT-NIGHT      PIC 9(2)  VALUE 4.
012300    03  RN-DE-HOLIDAY                PIC 9(2)  VALUE 5.
012400    03  RN-DE-HOLIDAY-NEXT-NIGHT     PIC 9(2)  VALUE 6.
012500    03  RN-DE-HEILIGABEND            PIC 9(2)  VALUE 7.
012600    03  RN-DE-SILVESTER              PIC 9(2)  VALUE 8.
012700    03  RN-DE-WEIHNACHTSFEIERTAG-1   PIC 9(2)  VALUE 9.
012800    03  RN-DE-WEIHNACHTSFEIERTAG-2   PIC 9(2)  VALUE 10.
012900    03  RN-DE-TAGDERARBEIT           PIC 9(2)  VALUE 11.
013000*
