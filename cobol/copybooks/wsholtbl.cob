000100*****************************************************
000200*  IN-MEMORY HOLIDAY TABLE - LOADED AT AA110, SEARCHED
000300*  BY AA460 USING SEARCH ALL (BINARY SEARCH).
000400*  WS-HOL-COUNT TIMES IS THE WORKING LIMIT FOR ONE
000500*  COUNTRY-YEAR'S WORTH OF GERMAN PUBLIC HOLIDAYS -
000600*  RAISE IF A LARGER CALENDAR IS EVER SUPPLIED.
000700*****************************************************
000800 01  WS-HOLIDAY-TABLE.
000900    03  WS-HOL-COUNT         PIC 9(5)  COMP  VALUE ZERO.
001000    03  WS-HOL-ENTRY         OCCURS 0 TO 3660 TIMES
001100                             DEPENDING ON WS-HOL-COUNT
001200                             ASCENDING KEY IS WS-HOL-DATE
001300                             INDEXED BY WS-HOL-NDX.
001400        05  WS-HOL-DATE      PIC 9(8).
001500        05  WS-HOL-NAME      PIC X(32).
001600*
