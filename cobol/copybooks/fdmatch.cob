000100*  FD FOR MATCH OUTPUT FILE - PY3B-010.
000200 FD  MATCH-FILE
000300     RECORDING MODE IS F
000400     RECORD CONTAINS 167 CHARACTERS
000500     LABEL RECORDS ARE STANDARD.
000600 COPY "wsmatch.cob".
000700*
