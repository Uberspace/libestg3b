000100*  SELECT FOR 132-COLUMN SUMMARY PRINT FILE - PY3B-010.
000200    SELECT PRINT-FILE ASSIGN TO "PRTOUT"
000300        ORGANIZATION IS LINE SEQUENTIAL
000400        FILE STATUS IS PY-PRINT-STATUS.
000500*
