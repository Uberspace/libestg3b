000100*  FD FOR SHIFT INPUT FILE - PY3B-010.
000200 FD  SHIFT-FILE
000300     RECORDING MODE IS F
000400     RECORD CONTAINS 24 CHARACTERS
000500     LABEL RECORDS ARE STANDARD.
000600 COPY "wsshift.cob".
000700*
